000100*
000200*   COPYLIB-XFRRSLT.CPY
000300*
000400*   Record layout for a transfer-result line (XFRRSLT file) - one
000500*   row per incoming transfer request, posted or rejected.  Feeds
000600*   the control-total report in ACCTXFR.
000700*
000800*   Put this file in the /COPYLIB directory.
000900*   Include with: 'COPY COPYLIB-XFRRSLT.' in FD.
001000*
001100*   Note on RESULT-STATUS-CODE width: the design note this layout
001200*   was taken from calls it out as X(9), but the documented status
001300*   text itself runs to 14 bytes ('REJECTED-INPUT') - widened here
001400*   so the field can actually hold what gets moved into it.
001500*   RESULT-REASON-TEXT is widened the same way, from X(40) to X(45),
001600*   to hold the 42-byte insufficient-balance reason text in full.
001700*
001800*   2001-09-04  BRK  Original layout.
001900*   2001-09-19  BRK  Widened RESULT-STATUS-CODE and RESULT-REASON-
002000*                    TEXT - truncation found in QA (ticket QA-212).
002100*
002200 01  XFR-RESULT-RECORD.
002300     05  RESULT-SENDER-ID              PIC X(10).
002400     05  RESULT-RECEIVER-ID            PIC X(10).
002500     05  RESULT-AMOUNT                 PIC S9(11)V9(02)
002600                                        SIGN IS LEADING SEPARATE.
002700     05  RESULT-STATUS-CODE            PIC X(14).
002800         88  RESULT-POSTED                    VALUE 'POSTED'.
002900         88  RESULT-REJECTED-ACCT             VALUE 'REJECTED-ACCT'.
003000         88  RESULT-REJECTED-BAL              VALUE 'REJECTED-BAL'.
003100         88  RESULT-REJECTED-INPUT            VALUE 'REJECTED-INPUT'.
003200     05  RESULT-REASON-TEXT             PIC X(45).
003300     05  FILLER                         PIC X(05).
003400*
003500 01  XFR-RESULT-RECORD-R REDEFINES XFR-RESULT-RECORD.
003600     05  XFR-RESULT-RAW                PIC X(98).
