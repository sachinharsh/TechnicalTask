000100**********************************************************
000200 IDENTIFICATION DIVISION.
000300*----------------------------------------------------------
000400 PROGRAM-ID.                 ACCTLOG.
000500 AUTHOR.                     SERGEJS SKRABS.
000600 INSTALLATION.               DEPOSIT ACCOUNTING - BATCH SECTION.
000700 DATE-WRITTEN.               NOVEMBER 1994.
000800 DATE-COMPILED.
000900 SECURITY.                   COMPANY CONFIDENTIAL - DEPOSIT
001000                              ACCOUNTING DATA.  RESTRICT LISTINGS
001100                              AND DUMPS TO AUTHORIZED STAFF ONLY.
001200*
001300**********************************************************
001400* CHANGE LOG
001500*----------------------------------------------------------
001600* DATE        BY   TICKET    DESCRIPTION
001700* ----------  ---  --------  ----------------------------
001800* 1994-11-15  SGS  AX-117    ORIGINAL VERSION.  APPEND-ONLY
001900*                            DATE/TIME-STAMPED ERROR LOGGER FOR
002000*                            THE INVOICE SUITE'S SQL ERRORS -
002100*                            SEE sqllog.cbl.
002200* 2001-09-04  SGS  AX-003    RENAMED ACCTLOG AND RE-CAST FOR THE
002300*                            ACCOUNT-TRANSFER SUITE - LOGS A FILE
002400*                            STATUS EXCEPTION LINE, NOT FROM A
002500*                            DB2 SQLCODE HANDLER.
002600* 2003-05-20  PJB  AX-196    CALLED FROM ACCTXFR/ACCTMSTR'S OWN
002700*                            Z0900-ERROR-ROUTINE COPY MEMBER.
002800**********************************************************
002900 ENVIRONMENT DIVISION.
003000*----------------------------------------------------------
003100 CONFIGURATION SECTION.
003200 SOURCE-COMPUTER.            IBM-370.
003300 OBJECT-COMPUTER.            IBM-370.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM
003600     UPSI-0 ON STATUS IS AL-RERUN-REQUESTED.
003700*----------------------------------------------------------
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT OPTIONAL ACCTLOGF
004100            ASSIGN TO ACCTLOGF
004200            ORGANIZATION IS LINE SEQUENTIAL
004300            FILE STATUS IS WC-ACCTLOGF-STATUS.
004400**********************************************************
004500 DATA DIVISION.
004600*----------------------------------------------------------
004700 FILE SECTION.
004800 FD  ACCTLOGF
004900     LABEL RECORDS ARE STANDARD.
005000 01  FD-ACCTLOG-RECORD.
005100     05  FL-CCYY                    PIC X(04).
005200     05  FL-SEP1                    PIC X(01).
005300     05  FL-MM                      PIC X(02).
005400     05  FL-SEP2                    PIC X(01).
005500     05  FL-DD                      PIC X(02).
005600     05  FL-SEP3                    PIC X(01).
005700     05  FL-HH                      PIC X(02).
005800     05  FL-SEP4                    PIC X(01).
005900     05  FL-MIN                     PIC X(02).
006000     05  FL-SEP5                    PIC X(01).
006100     05  FL-SS                      PIC X(02).
006200     05  FL-SEP6                    PIC X(01).
006300     05  FL-LOG-TEXT                PIC X(80).
006400     05  FILLER                     PIC X(05).
006500*
006600 01  FD-ACCTLOG-RECORD-R REDEFINES FD-ACCTLOG-RECORD.
006700     05  FD-ACCTLOG-RAW             PIC X(98).
006800*----------------------------------------------------------
006900 WORKING-STORAGE SECTION.
007000*----------------------------------------------------------
007100 01  WC-ACCTLOGF-STATUS             PIC X(02) VALUE SPACE.
007200     88  WC-ACCTLOGF-OK                   VALUE '00'.
007300*
007400 01  WC-LOG-LINE-CNT                PIC S9(07) COMP VALUE ZERO.
007500*
007600 01  WC-TODAY-DATE.
007700     05  WC-TODAY-CCYY              PIC 9(04).
007800     05  WC-TODAY-MM                PIC 9(02).
007900     05  WC-TODAY-DD                PIC 9(02).
008000*
008100 01  WC-TODAY-DATE-R REDEFINES WC-TODAY-DATE.
008200     05  WC-TODAY-DATE-8            PIC 9(08).
008300*
008400 01  WC-NOW-TIME.
008500     05  WC-NOW-HH                  PIC 9(02).
008600     05  WC-NOW-MIN                 PIC 9(02).
008700     05  WC-NOW-SS                  PIC 9(02).
008800     05  WC-NOW-HUNDREDTHS          PIC 9(02).
008900*
009000 01  WC-NOW-TIME-R REDEFINES WC-NOW-TIME.
009100     05  WC-NOW-TIME-8              PIC 9(08).
009200*----------------------------------------------------------
009300 LINKAGE SECTION.
009400*----------------------------------------------------------
009500 01  LK-LOG-TEXT                    PIC X(80).
009600**********************************************************
009700 PROCEDURE DIVISION USING LK-LOG-TEXT.
009800*----------------------------------------------------------
009900 000-ACCTLOG-MAIN.
010000*
010100     ADD 1 TO WC-LOG-LINE-CNT
010200     PERFORM 100-APPEND-LOG-LINE
010300     GOBACK.
010400*----------------------------------------------------------
010500* STAMP THE CALLER'S MESSAGE WITH TODAY'S DATE AND THE CURRENT
010600* TIME OF DAY AND APPEND IT TO ACCTLOGF.  OPENED AND CLOSED ON
010700* EVERY CALL SO THE LINE IS FLUSHED TO DISK RIGHT AWAY - THE SAME
010800* SUITE-WIDE PRACTICE THE INVOICE ERROR LOGGER USES.
010900*----------------------------------------------------------
011000 100-APPEND-LOG-LINE.
011100*
011200     ACCEPT WC-TODAY-DATE-8 FROM DATE YYYYMMDD
011300     ACCEPT WC-NOW-TIME-8   FROM TIME
011400*
011500     OPEN EXTEND ACCTLOGF
011600*
011700     MOVE WC-TODAY-CCYY  TO FL-CCYY
011800     MOVE '-'            TO FL-SEP1
011900     MOVE WC-TODAY-MM    TO FL-MM
012000     MOVE '-'            TO FL-SEP2
012100     MOVE WC-TODAY-DD    TO FL-DD
012200     MOVE 'T'            TO FL-SEP3
012300     MOVE WC-NOW-HH      TO FL-HH
012400     MOVE ':'            TO FL-SEP4
012500     MOVE WC-NOW-MIN     TO FL-MIN
012600     MOVE ':'            TO FL-SEP5
012700     MOVE WC-NOW-SS      TO FL-SS
012800     MOVE '|'            TO FL-SEP6
012900     MOVE LK-LOG-TEXT    TO FL-LOG-TEXT
013000*
013100     WRITE FD-ACCTLOG-RECORD
013200*
013300     CLOSE ACCTLOGF.
