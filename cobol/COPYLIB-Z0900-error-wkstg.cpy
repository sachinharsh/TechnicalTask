000100*
000200*   Working storage data structure for the account-master error
000300*   routine.
000400*   Put this file in the /COPYLIB directory.
000500*
000600*   Include with: 'COPY COPYLIB-Z0900-error-wkstg.' in WS.
000700*
000800*   1988-05-02       Original member - SQLCODE/DSNTIAR version,
000900*                    written for the invoice-print suite.
001000*   2001-09-04  BRK  Re-cast for the account-transfer suite
001100*                    (ticket AX-003).  No EXEC SQL in this suite,
001200*                    so the DSNTIAR/SQLCODE fields are gone -
001300*                    wn-msg-sqlcode is now wn-msg-filestat.
001400*
001500 01  wc-log-text             PIC X(80)      VALUE SPACE.
001600 01  w9-space-cnt            PIC S9(4) COMP VALUE ZERO.
001700 01  wr-error-handler.
001800     05 wr-program-error-message.
001900         10 FILLER           PIC X(8)  VALUE 'FILSTAT:'.
002000         10 wn-msg-filestat  PIC X(02) VALUE SPACE.
002100         10 FILLER           PIC X(1)  VALUE '|'.
002200         10 wc-msg-file      PIC X(15) VALUE SPACE.
002300         10 FILLER           PIC X(1)  VALUE '|'.
002400         10 wc-msg-para      PIC X(30) VALUE SPACE.
002500         10 FILLER           PIC X(1)  VALUE '|'.
002600         10 wc-msg-srcfile   PIC X(20) VALUE SPACE.
