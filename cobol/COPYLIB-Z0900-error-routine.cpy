000100*
000200*   Error-routine paragraph body for the account-master error
000300*   handler.  The calling program COPYs this straight into a
000400*   paragraph named Z0900-ERROR-ROUTINE, sets wn-msg-filestat,
000500*   wc-msg-file, wc-msg-para and wc-msg-srcfile first, then does
000600*   'PERFORM Z0900-ERROR-ROUTINE'.
000700*
000800*   Put this file in the /COPYLIB directory.
000900*   Include with: 'COPY COPYLIB-Z0900-error-routine.' in PROCEDURE
001000*   DIVISION, immediately after the paragraph name.
001100*
001200*   1988-05-02       Original member - logged DSNTIAR/SQLCODE text.
001300*   2001-09-04  BRK  Re-cast for the account-transfer suite
001400*                    (ticket AX-003) - logs a FILE STATUS code
001500*                    instead of an SQLCODE, same wc-log-text shape.
001600*
001700     MOVE SPACE TO wc-log-text
001800     STRING wc-msg-srcfile  DELIMITED BY SPACE
001900            ' '             DELIMITED BY SIZE
002000            wc-msg-para     DELIMITED BY SPACE
002100            ' FILE='        DELIMITED BY SIZE
002200            wc-msg-file     DELIMITED BY SPACE
002300            ' STATUS='      DELIMITED BY SIZE
002400            wn-msg-filestat DELIMITED BY SIZE
002500       INTO wc-log-text
002600     END-STRING
002700 
002800     DISPLAY '*** ' wc-log-text
002900 
003000     CALL 'ACCTLOG' USING wc-log-text.
