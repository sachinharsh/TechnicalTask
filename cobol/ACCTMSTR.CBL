000100*****************************************************************
000200* ACCTMSTR - ACCOUNT MASTER LOOKUP / UPDATE / CREATE SERVICE
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500*-----------------------------------------------------------------
000600 PROGRAM-ID.                 ACCTMSTR.
000700 AUTHOR.                     PER J BENGTSSON.
000800 INSTALLATION.               DEPOSIT ACCOUNTING - BATCH SECTION.
000900 DATE-WRITTEN.               JUNE 1993.
001000 DATE-COMPILED.
001100 SECURITY.                   COMPANY CONFIDENTIAL - DEPOSIT
001200                              ACCOUNTING DATA.  RESTRICT LISTINGS
001300                              AND DUMPS TO AUTHORIZED STAFF ONLY.
001400*
001500*****************************************************************
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE        BY   TICKET    DESCRIPTION
001900* ----------  ---  --------  -------------------------------------
002000* 1993-06-20  PJB  AX-027    ORIGINAL VERSION.  SPLIT OUT OF
002100*                            ACCTXFR SO THE SAME LOOKUP/UPDATE
002200*                            LOGIC COULD EVENTUALLY BE SHARED WITH
002300*                            AN ONLINE INQUIRY TRANSACTION.  LOADS
002400*                            ACCTMAST INTO A TABLE ONCE PER RUN AND
002500*                            SERVES LOOKUPS FROM THE TABLE.
002600* 1993-11-30  PJB  AX-031    ADDED FUNCTION 'C' (CREATE ACCOUNT) -
002700*                            REQUIRED BY THE NEW-ACCOUNT FEED.
002800* 1995-11-02  BRK  AX-114    ACCOUNT MASTER PICKS UP STATUS/TYPE/
002900*                            ACTIVITY-DATE FIELDS - CREATE-ACCOUNT
003000*                            NOW SETS THEM ON A NEW ENTRY.  SEE
003100*                            COPYLIB-ACCOUNT CHANGE LOG.
003200* 1996-04-09  SGS  AX-121    TABLE SIZE RAISED FROM 200 TO 500
003300*                            ENTRIES - BRANCH 14 MASTER OUTGREW IT.
003400* 1998-09-30  SGS  Y2K-041   YEAR 2000 REMEDIATION - NEW-ACCOUNT
003500*                            OPEN/ACTIVITY DATES NOW STAMPED WITH A
003600*                            4-DIGIT CENTURY (ACCEPT ... FROM DATE
003700*                            YYYYMMDD); NO 2-DIGIT YEAR LEFT HERE.
003800* 1999-01-11  SGS  Y2K-041   Y2K SIGN-OFF TESTING - NO FURTHER
003900*                            CHANGES REQUIRED.
004000* 2001-09-04  BRK  AX-181    FUNCTION 'U' (UPDATE BALANCE) NOW ALSO
004100*                            BUMPS ACCT-UPDATE-SEQ-NBR AND STAMPS
004200*                            ACCT-LAST-ACTVY-DATE, NOT JUST THE
004300*                            BALANCE.
004400* 2003-05-20  PJB  AX-196    ERROR ROUTINE NOW CALLS ACCTLOG TO
004500*                            KEEP A PERSISTENT EXCEPTION TRAIL
004600*                            ACROSS RUNS, NOT JUST A DISPLAY LINE.
004700*****************************************************************
004800 ENVIRONMENT DIVISION.
004900*-----------------------------------------------------------------
005000 CONFIGURATION SECTION.
005100 SOURCE-COMPUTER.            IBM-370.
005200 OBJECT-COMPUTER.            IBM-370.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS ACCT-ID-CHARS IS 'A' THRU 'Z' '0' THRU '9'
005600     UPSI-0 ON STATUS IS AM-RERUN-REQUESTED.
005700*-----------------------------------------------------------------
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT  ACCTMAST
006100             ASSIGN TO ACCTMAST
006200             ORGANIZATION IS RELATIVE
006300             ACCESS MODE IS DYNAMIC
006400             RELATIVE KEY IS WC-ACCTMAST-RELKEY
006500             FILE STATUS IS WC-ACCTMAST-STATUS.
006600*****************************************************************
006700 DATA DIVISION.
006800*-----------------------------------------------------------------
006900 FILE SECTION.
007000 FD  ACCTMAST
007100     LABEL RECORDS ARE STANDARD.
007200     COPY COPYLIB-ACCOUNT.
007300*-----------------------------------------------------------------
007400 WORKING-STORAGE SECTION.
007500*-----------------------------------------------------------------
007600 01  WC-SWITCHES.
007700     05  WC-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.
007800         88  WC-FIRST-CALL                VALUE 'Y'.
007900     05  WC-FOUND-IN-TABLE-SW       PIC X(01) VALUE 'N'.
008000         88  WC-FOUND-IN-TABLE            VALUE 'Y'.
008100     05  WC-ACCTMAST-EOF-SW         PIC X(01) VALUE 'N'.
008200         88  WC-ACCTMAST-EOF              VALUE 'Y'.
008300*
008400 01  WC-ACCTMAST-RELKEY             PIC S9(07) COMP VALUE ZERO.
008500*
008600 01  WC-FILE-STATUS-FIELDS.
008700     05  WC-ACCTMAST-STATUS         PIC X(02) VALUE SPACE.
008800         88  WC-ACCTMAST-OK               VALUE '00'.
008900*
009000*    in-memory account-id/relative-number table, loaded once per
009100*    run the first time any function is requested - see 100-OPEN-
009200*    AND-LOAD-ACCTMSTR.  size raised to 500 per ticket AX-121.
009300*
009400 01  WC-ACCOUNT-TABLE.
009500     05  WC-TABLE-COUNT             PIC S9(07) COMP VALUE ZERO.
009600     05  WC-ACCOUNT-ENTRY OCCURS 500 TIMES
009700                           INDEXED BY WC-ACCT-IDX.
009800         10  WC-TBL-ACCT-ID         PIC X(10).
009900         10  WC-TBL-RELKEY          PIC S9(07) COMP.
010000*
010100 01  WC-TODAY-DATE-FIELDS.
010200     05  WC-TODAY-DATE.
010300         10  WC-TODAY-CCYY          PIC 9(04).
010400         10  WC-TODAY-MM            PIC 9(02).
010500         10  WC-TODAY-DD            PIC 9(02).
010600*
010700 01  WC-TODAY-DATE-R REDEFINES WC-TODAY-DATE-FIELDS.
010800     05  WC-TODAY-DATE-8            PIC 9(08).
010900*
011000*    working storage data for the file-status error routine
011100     COPY COPYLIB-Z0900-error-wkstg.
011200*-----------------------------------------------------------------
011300 LINKAGE SECTION.
011400*-----------------------------------------------------------------
011500 01  LK-FUNCTION                    PIC X(01).
011600 01  LK-ACCT-ID                     PIC X(10).
011700 01  LK-BALANCE                     PIC S9(11)V9(02) COMP-3.
011800 01  LK-FOUND-SW                    PIC X(01).
011900 01  LK-DUP-SW                      PIC X(01).
012000*****************************************************************
012100 PROCEDURE DIVISION USING LK-FUNCTION
012200                          LK-ACCT-ID
012300                          LK-BALANCE
012400                          LK-FOUND-SW
012500                          LK-DUP-SW.
012600*-----------------------------------------------------------------
012700 000-ACCTMSTR-MAIN.
012800*
012900     MOVE 'ACCTMSTR.CBL' TO wc-msg-srcfile
013000     MOVE 'N' TO LK-FOUND-SW
013100     MOVE 'N' TO LK-DUP-SW
013200*
013300     EVALUATE LK-FUNCTION
013400         WHEN 'L'
013500             PERFORM 200-LOOKUP-ACCOUNT
013600         WHEN 'U'
013700             PERFORM 250-UPDATE-ACCOUNT
013800         WHEN 'C'
013900             PERFORM 300-CREATE-ACCOUNT
014000         WHEN 'X'
014100             PERFORM 800-CLOSE-ACCTMSTR
014200         WHEN OTHER
014300             CONTINUE
014400     END-EVALUATE
014500*
014600     GOBACK.
014700*-----------------------------------------------------------------
014800* OPEN THE ACCOUNT MASTER I-O AND LOAD THE ACCOUNT-ID/RELATIVE-
014900* NUMBER TABLE FROM IT.  DONE ONCE, ON THE FIRST CALL OF ANY
015000* FUNCTION.  THE FILE IS LEFT OPEN FOR THE REST OF THE RUN SO
015100* RANDOM READ/REWRITE/WRITE CAN FOLLOW AGAINST WC-ACCTMAST-RELKEY.
015200*-----------------------------------------------------------------
015300 100-OPEN-AND-LOAD-ACCTMSTR.
015400*
015500     OPEN I-O ACCTMAST
015600*
015700     IF NOT WC-ACCTMAST-OK
015800         MOVE wc-acctmast-status TO wn-msg-filestat
015900         MOVE 'ACCTMAST'         TO wc-msg-file
016000         MOVE '100-OPEN-LOAD'    TO wc-msg-para
016100         PERFORM Z0900-ERROR-ROUTINE
016200     END-IF
016300*
016400     MOVE 'N' TO WC-FIRST-CALL-SW
016500     PERFORM 110-LOAD-ONE-ACCOUNT UNTIL WC-ACCTMAST-EOF.
016600*-----------------------------------------------------------------
016700 110-LOAD-ONE-ACCOUNT.
016800*
016900     READ ACCTMAST NEXT RECORD
017000         AT END
017100             MOVE 'Y' TO WC-ACCTMAST-EOF-SW
017200         NOT AT END
017300             ADD 1 TO WC-TABLE-COUNT
017400             SET WC-ACCT-IDX TO WC-TABLE-COUNT
017500             MOVE ACCT-ID            TO WC-TBL-ACCT-ID(WC-ACCT-IDX)
017600             MOVE WC-ACCTMAST-RELKEY TO WC-TBL-RELKEY(WC-ACCT-IDX)
017700     END-READ.
017800*-----------------------------------------------------------------
017900* FUNCTION 'L' - LOOK UP ONE ACCOUNT BY ACCOUNT-ID.
018000*-----------------------------------------------------------------
018100 200-LOOKUP-ACCOUNT.
018200*
018300     IF WC-FIRST-CALL
018400         PERFORM 100-OPEN-AND-LOAD-ACCTMSTR
018500     END-IF
018600*
018700     PERFORM 210-SEARCH-ACCOUNT-TABLE
018800*
018900     IF WC-FOUND-IN-TABLE
019000         MOVE WC-TBL-RELKEY(WC-ACCT-IDX) TO WC-ACCTMAST-RELKEY
019100         READ ACCTMAST RECORD
019200         IF WC-ACCTMAST-OK
019300             MOVE ACCT-BALANCE TO LK-BALANCE
019400             MOVE 'Y'          TO LK-FOUND-SW
019500         ELSE
019600             MOVE wc-acctmast-status TO wn-msg-filestat
019700             MOVE 'ACCTMAST'         TO wc-msg-file
019800             MOVE '200-LOOKUP'       TO wc-msg-para
019900             PERFORM Z0900-ERROR-ROUTINE
020000         END-IF
020100     ELSE
020200         MOVE 'N' TO LK-FOUND-SW
020300     END-IF.
020400*-----------------------------------------------------------------
020500* LINEAR SEARCH OF THE IN-MEMORY TABLE BY ACCOUNT-ID.  TABLE IS
020600* NOT KEPT IN ACCOUNT-ID ORDER, SO SEARCH ALL IS NOT USED.
020700*-----------------------------------------------------------------
020800 210-SEARCH-ACCOUNT-TABLE.
020900*
021000     MOVE 'N' TO WC-FOUND-IN-TABLE-SW
021100     SET WC-ACCT-IDX TO 1
021200*
021300     SEARCH WC-ACCOUNT-ENTRY
021400         AT END
021500             CONTINUE
021600         WHEN WC-TBL-ACCT-ID(WC-ACCT-IDX) = LK-ACCT-ID
021700             MOVE 'Y' TO WC-FOUND-IN-TABLE-SW
021800     END-SEARCH.
021900*-----------------------------------------------------------------
022000* FUNCTION 'U' - REWRITE AN ACCOUNT'S BALANCE.  CALLER PASSES
022100* THE NEW BALANCE IN LK-BALANCE.
022200*-----------------------------------------------------------------
022300 250-UPDATE-ACCOUNT.
022400*
022500     IF WC-FIRST-CALL
022600         PERFORM 100-OPEN-AND-LOAD-ACCTMSTR
022700     END-IF
022800*
022900     PERFORM 210-SEARCH-ACCOUNT-TABLE
023000*
023100     IF WC-FOUND-IN-TABLE
023200         MOVE WC-TBL-RELKEY(WC-ACCT-IDX) TO WC-ACCTMAST-RELKEY
023300         READ ACCTMAST RECORD
023400         ACCEPT WC-TODAY-DATE-8 FROM DATE YYYYMMDD
023500         MOVE LK-BALANCE      TO ACCT-BALANCE
023600         MOVE LK-BALANCE      TO ACCT-LAST-XFR-AMOUNT
023700         MOVE WC-TODAY-DATE   TO ACCT-LAST-ACTVY-DATE
023800         ADD 1                TO ACCT-UPDATE-SEQ-NBR
023900         REWRITE ACCOUNT-RECORD
024000         IF WC-ACCTMAST-OK
024100             MOVE 'Y' TO LK-FOUND-SW
024200         ELSE
024300             MOVE wc-acctmast-status TO wn-msg-filestat
024400             MOVE 'ACCTMAST'         TO wc-msg-file
024500             MOVE '250-UPDATE'       TO wc-msg-para
024600             PERFORM Z0900-ERROR-ROUTINE
024700         END-IF
024800     ELSE
024900         MOVE 'N' TO LK-FOUND-SW
025000     END-IF.
025100*-----------------------------------------------------------------
025200* FUNCTION 'C' - CREATE A NEW ACCOUNT ENTRY.  NEW
025300* ACCOUNTS ARE APPENDED AT THE NEXT UNUSED RELATIVE SLOT.  A
025400* DUPLICATE ACCOUNT-ID IS REPORTED BACK IN LK-DUP-SW AND NOTHING
025500* IS WRITTEN.
025600*-----------------------------------------------------------------
025700 300-CREATE-ACCOUNT.
025800*
025900     IF WC-FIRST-CALL
026000         PERFORM 100-OPEN-AND-LOAD-ACCTMSTR
026100     END-IF
026200*
026300     PERFORM 210-SEARCH-ACCOUNT-TABLE
026400*
026500     IF WC-FOUND-IN-TABLE
026600         MOVE 'Y' TO LK-DUP-SW
026700     ELSE
026800         ACCEPT WC-TODAY-DATE-8 FROM DATE YYYYMMDD
026900         ADD 1 TO WC-TABLE-COUNT
027000         MOVE WC-TABLE-COUNT TO WC-ACCTMAST-RELKEY
027100*
027200         INITIALIZE ACCOUNT-RECORD
027300         MOVE LK-ACCT-ID      TO ACCT-ID
027400         SET ACCT-STATUS-ACTIVE TO TRUE
027500         MOVE 'DD'            TO ACCT-TYPE-CODE
027600         MOVE WC-TODAY-DATE   TO ACCT-OPEN-DATE
027700         MOVE WC-TODAY-DATE   TO ACCT-LAST-ACTVY-DATE
027800         MOVE LK-BALANCE      TO ACCT-BALANCE
027900         MOVE ZERO            TO ACCT-LAST-XFR-AMOUNT
028000         MOVE 1               TO ACCT-UPDATE-SEQ-NBR
028100*
028200         WRITE ACCOUNT-RECORD
028300*
028400         IF WC-ACCTMAST-OK
028500             SET WC-ACCT-IDX TO WC-TABLE-COUNT
028600             MOVE LK-ACCT-ID         TO WC-TBL-ACCT-ID(WC-ACCT-IDX)
028700             MOVE WC-ACCTMAST-RELKEY TO WC-TBL-RELKEY(WC-ACCT-IDX)
028800             MOVE 'Y' TO LK-FOUND-SW
028900         ELSE
029000             MOVE wc-acctmast-status TO wn-msg-filestat
029100             MOVE 'ACCTMAST'         TO wc-msg-file
029200             MOVE '300-CREATE'       TO wc-msg-para
029300             PERFORM Z0900-ERROR-ROUTINE
029400         END-IF
029500     END-IF.
029600*-----------------------------------------------------------------
029700* FUNCTION 'X' - END OF JOB.  CLOSE THE ACCOUNT MASTER IF IT WAS
029800* EVER OPENED.
029900*-----------------------------------------------------------------
030000 800-CLOSE-ACCTMSTR.
030100*
030200     IF NOT WC-FIRST-CALL
030300         CLOSE ACCTMAST
030400     END-IF.
030500*-----------------------------------------------------------------
030600* FILE-STATUS ERROR ROUTINE - SHARED BY EVERY PARAGRAPH ABOVE.
030700* SEE COPYLIB-Z0900-ERROR-ROUTINE.
030800*-----------------------------------------------------------------
030900 Z0900-ERROR-ROUTINE.
031000     COPY COPYLIB-Z0900-error-routine.
