000100*
000200*   COPYLIB-NOTIFY.CPY
000300*
000400*   Record layout for an account-notification line (XFRNOTE file).
000500*   Written once per debit and once per credit on a successful post
000600*   - two lines per posted transfer, one per side.
000700*
000800*   Put this file in the /COPYLIB directory.
000900*   Include with: 'COPY COPYLIB-NOTIFY.' in FD.
001000*
001100*   2001-09-04  BRK  Original layout.
001200*
001300 01  XFR-NOTIFY-RECORD.
001400     05  NOTIFY-ACCT-ID                PIC X(10).
001500     05  NOTIFY-MESSAGE-TEXT           PIC X(60).
001600     05  FILLER                        PIC X(10).
001700*
001800 01  XFR-NOTIFY-RECORD-R REDEFINES XFR-NOTIFY-RECORD.
001900     05  XFR-NOTIFY-RAW                PIC X(80).
