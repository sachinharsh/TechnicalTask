000100*
000200*   COPYLIB-XFRREQ.CPY
000300*
000400*   Record layout for an incoming transfer request (XFRIN file).
000500*   One row per transfer to post - sender, receiver, amount.  Rows
000600*   arrive in whatever order the upstream extract wrote them; this
000700*   suite does not re-sequence them.
000800*
000900*   Put this file in the /COPYLIB directory.
001000*   Include with: 'COPY COPYLIB-XFRREQ.' in FD.
001100*
001200*   2001-09-04  BRK  Original layout.
001300*
001400 01  XFR-REQUEST-RECORD.
001500     05  XFR-SENDER-ACCT-ID            PIC X(10).
001600     05  XFR-RECEIVER-ACCT-ID          PIC X(10).
001700     05  XFR-AMOUNT                    PIC S9(11)V9(02)
001800                                        SIGN IS LEADING SEPARATE.
001900     05  FILLER                        PIC X(05).
002000*
002100*   Raw view for the bad-transaction dump - same trick the shop
002200*   uses for BGMAXFIL-POST in PbsReadBG.
002300*
002400 01  XFR-REQUEST-RECORD-R REDEFINES XFR-REQUEST-RECORD.
002500     05  XFR-REQUEST-RAW               PIC X(39).
