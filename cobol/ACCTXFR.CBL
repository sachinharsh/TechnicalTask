000100*****************************************************************
000200* ACCTXFR - ACCOUNT-TO-ACCOUNT TRANSFER POSTING RUN
000300*****************************************************************
000400 IDENTIFICATION DIVISION.
000500*-----------------------------------------------------------------
000600 PROGRAM-ID.                 ACCTXFR.
000700 AUTHOR.                     BERTIL R KARLSSON.
000800 INSTALLATION.               DEPOSIT ACCOUNTING - BATCH SECTION.
000900 DATE-WRITTEN.               MARCH 1987.
001000 DATE-COMPILED.
001100 SECURITY.                   COMPANY CONFIDENTIAL - DEPOSIT
001200                              ACCOUNTING DATA.  RESTRICT LISTINGS
001300                              AND DUMPS TO AUTHORIZED STAFF ONLY.
001400*
001500*****************************************************************
001600* CHANGE LOG
001700*-----------------------------------------------------------------
001800* DATE        BY   TICKET    DESCRIPTION
001900* ----------  ---  --------  -------------------------------------
002000* 1987-03-11  BRK  AX-001    ORIGINAL VERSION.  READS XFRIN,
002100*                            POSTS DEBIT/CREDIT PAIR AGAINST THE
002200*                            ACCOUNT MASTER, WRITES NOTIFICATION
002300*                            AND RESULT LINES.
002400* 1987-04-02  BRK  AX-004    ADDED CONTROL-TOTAL REPORT AT EOJ.
002500* 1988-01-19  PJB  AX-009    RECEIVER-NOT-FOUND REJECT NOW USES
002600*                            ITS OWN REASON TEXT INSTEAD OF THE
002700*                            SENDER-NOT-FOUND WORDING.
002800* 1989-07-30  SGS  AX-013    INSUFFICIENT-BALANCE REJECT WAS USING
002900*                            ">" INSTEAD OF ">=" - CORRECTED PER
003000*                            REQUIREMENTS REVIEW.
003100* 1991-02-14  BRK  AX-021    ADDED REJECTED-INPUT EDIT FOR BLANK
003200*                            ACCOUNT NUMBERS AND NEGATIVE AMOUNTS
003300*                            ON XFRIN, AHEAD OF THE MASTER LOOKUP.
003400* 1993-06-14  PJB  AX-027    ACCOUNT MASTER REORGANIZED AS A
003500*                            RELATIVE FILE; LOOKUP/UPDATE/CREATE
003600*                            LOGIC PULLED OUT INTO NEW SUBPROGRAM
003700*                            ACCTMSTR - SEE COPYLIB-ACCOUNT LOG.
003800* 1994-11-08  SGS  AX-033    NOTIFICATION TEXT RE-WORDED TO MATCH
003900*                            BRANCH OPERATIONS MANUAL WORDING.
004000* 1995-11-02  BRK  AX-114    ACCOUNT MASTER PICKS UP STATUS/TYPE/
004100*                            ACTIVITY-DATE FIELDS - NO CHANGE TO
004200*                            THIS PROGRAM'S LOGIC REQUIRED.
004300* 1997-08-21  PJB  AX-140    DUPLICATE-RUN GUARD: XFRIN IS NOW
004400*                            CHECKED FOR ZERO RECORDS AT OPEN AND
004500*                            A WARNING LINE IS ADDED TO THE REPORT.
004600* 1998-09-30  SGS  Y2K-041   YEAR 2000 REMEDIATION - ACCOUNT OPEN
004700*                            AND LAST-ACTIVITY DATES ARE 4-DIGIT
004800*                            CENTURY THROUGHOUT; NO 2-DIGIT YEAR
004900*                            ARITHMETIC LEFT IN THIS PROGRAM.
005000* 1999-01-11  SGS  Y2K-041   Y2K SIGN-OFF TESTING - NO FURTHER
005100*                            CHANGES REQUIRED.
005200* 2001-09-04  BRK  AX-180    RESULT RECORD WIDENED (SEE
005300*                            COPYLIB-XFRRSLT) - REJECTED-INPUT
005400*                            STATUS AND LONGER REASON TEXT NOW FIT
005500*                            WITHOUT TRUNCATION.
005600* 2003-05-20  PJB  AX-196    ERROR ROUTINE NOW CALLS ACCTLOG TO
005700*                            KEEP A PERSISTENT EXCEPTION TRAIL
005800*                            ACROSS RUNS, NOT JUST A DISPLAY LINE.
005900* 2007-10-02  SGS  AX-233    MINOR - CONTROL REPORT LABELS ALIGNED
006000*                            WITH THE REVISED REPORT-DISTRIBUTION
006100*                            STANDARD.
006200*****************************************************************
006300 ENVIRONMENT DIVISION.
006400*-----------------------------------------------------------------
006500 CONFIGURATION SECTION.
006600 SOURCE-COMPUTER.            IBM-370.
006700 OBJECT-COMPUTER.            IBM-370.
006800 SPECIAL-NAMES.
006900     C01 IS TOP-OF-FORM
007000     CLASS ACCT-ID-CHARS IS 'A' THRU 'Z' '0' THRU '9'
007100     UPSI-0 ON STATUS IS AX-RERUN-REQUESTED.
007200*-----------------------------------------------------------------
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500     SELECT  XFRIN
007600             ASSIGN TO XFRIN
007700             ORGANIZATION IS LINE SEQUENTIAL
007800             FILE STATUS IS WC-XFRIN-STATUS.
007900*
008000     SELECT  XFRNOTE
008100             ASSIGN TO XFRNOTE
008200             ORGANIZATION IS LINE SEQUENTIAL
008300             FILE STATUS IS WC-XFRNOTE-STATUS.
008400*
008500     SELECT  XFRRSLT
008600             ASSIGN TO XFRRSLT
008700             ORGANIZATION IS LINE SEQUENTIAL
008800             FILE STATUS IS WC-XFRRSLT-STATUS.
008900*
009000     SELECT  XFRRPT
009100             ASSIGN TO XFRRPT
009200             ORGANIZATION IS LINE SEQUENTIAL
009300             FILE STATUS IS WC-XFRRPT-STATUS.
009400*****************************************************************
009500 DATA DIVISION.
009600*-----------------------------------------------------------------
009700 FILE SECTION.
009800 FD  XFRIN
009900     LABEL RECORDS ARE STANDARD.
010000     COPY COPYLIB-XFRREQ.
010100*
010200 FD  XFRNOTE
010300     LABEL RECORDS ARE STANDARD.
010400     COPY COPYLIB-NOTIFY.
010500*
010600 FD  XFRRSLT
010700     LABEL RECORDS ARE STANDARD.
010800     COPY COPYLIB-XFRRSLT.
010900*
011000 FD  XFRRPT
011100     LABEL RECORDS ARE STANDARD.
011200 01  XFRRPT-RECORD                  PIC X(80).
011300*-----------------------------------------------------------------
011400 WORKING-STORAGE SECTION.
011500*-----------------------------------------------------------------
011600*    standalone scratch counters - not part of any 01-level group.
011700 77  WC-ACCTMSTR-CALL-CNT       PIC S9(04) COMP VALUE ZERO.
011800 77  WC-RPT-LINE-CNT            PIC S9(04) COMP VALUE ZERO.
011900*
012000 01  SWITCHES-AND-COUNTERS.
012100     05  XFRIN-EOF-SW               PIC X(01) VALUE 'N'.
012200         88  XFRIN-EOF                    VALUE 'Y'.
012300     05  WC-VALID-REQUEST-SW        PIC X(01) VALUE 'Y'.
012400         88  WC-VALID-REQUEST             VALUE 'Y'.
012500     05  WC-SENDER-FOUND-SW         PIC X(01) VALUE 'N'.
012600         88  WC-SENDER-FOUND              VALUE 'Y'.
012700     05  WC-RECEIVER-FOUND-SW       PIC X(01) VALUE 'N'.
012800         88  WC-RECEIVER-FOUND            VALUE 'Y'.
012900     05  WC-ELIGIBLE-SW             PIC X(01) VALUE 'N'.
013000         88  WC-ELIGIBLE                  VALUE 'Y'.
013100*
013200 01  WC-FILE-STATUS-FIELDS.
013300     05  WC-XFRIN-STATUS            PIC X(02) VALUE SPACE.
013400         88  WC-XFRIN-OK                  VALUE '00'.
013500     05  WC-XFRNOTE-STATUS          PIC X(02) VALUE SPACE.
013600         88  WC-XFRNOTE-OK                VALUE '00'.
013700     05  WC-XFRRSLT-STATUS          PIC X(02) VALUE SPACE.
013800         88  WC-XFRRSLT-OK                VALUE '00'.
013900     05  WC-XFRRPT-STATUS           PIC X(02) VALUE SPACE.
014000         88  WC-XFRRPT-OK                 VALUE '00'.
014100*
014200 01  WC-RUN-TOTALS.
014300     05  WC-RECORDS-READ            PIC S9(07) COMP VALUE ZERO.
014400     05  WC-XFRS-POSTED             PIC S9(07) COMP VALUE ZERO.
014500     05  WC-REJECTS-ACCT            PIC S9(07) COMP VALUE ZERO.
014600     05  WC-REJECTS-BAL             PIC S9(07) COMP VALUE ZERO.
014700     05  WC-REJECTS-INPUT           PIC S9(07) COMP VALUE ZERO.
014800     05  WC-TOTAL-AMT-POSTED        PIC S9(13)V9(02) COMP-3
014900                                     VALUE ZERO.
015000*
015100 01  WC-REJECT-FIELDS.
015200     05  WC-REJECT-STATUS           PIC X(14) VALUE SPACE.
015300     05  WC-REJECT-REASON           PIC X(45) VALUE SPACE.
015400*
015500*    raw view of the reject fields for the abend-dump display.
015600 01  WC-REJECT-FIELDS-R REDEFINES WC-REJECT-FIELDS.
015700     05  WC-REJECT-FIELDS-RAW       PIC X(59).
015800*
015900 01  WC-BALANCE-FIELDS.
016000     05  WC-SENDER-BALANCE          PIC S9(11)V9(02) COMP-3
016100                                     VALUE ZERO.
016200     05  WC-RECEIVER-BALANCE        PIC S9(11)V9(02) COMP-3
016300                                     VALUE ZERO.
016400     05  WC-NEW-SENDER-BALANCE      PIC S9(11)V9(02) COMP-3
016500                                     VALUE ZERO.
016600     05  WC-NEW-RECEIVER-BALANCE    PIC S9(11)V9(02) COMP-3
016700                                     VALUE ZERO.
016800*
016900 01  WC-NOTIFY-STAGING.
017000     05  WC-NOTIFY-ACCT-ID          PIC X(10) VALUE SPACE.
017100     05  WC-NOTIFY-MSG              PIC X(60) VALUE SPACE.
017200*
017300*    raw view used when echoing the staged notification to the
017400*    console on an ACCTLOG failure.
017500 01  WC-NOTIFY-STAGING-R REDEFINES WC-NOTIFY-STAGING.
017600     05  WC-NOTIFY-STAGING-RAW      PIC X(70).
017700*
017800*    parameters passed to the ACCTMSTR subprogram - one call area
017900*    shared by the lookup, update and create functions, and by
018000*    the end-of-job close call.
018100*
018200 01  WL-ACCTMSTR-PARMS.
018300     05  WL-ACCTMSTR-FUNCTION       PIC X(01) VALUE SPACE.
018400     05  WL-ACCTMSTR-ACCT-ID        PIC X(10) VALUE SPACE.
018500     05  WL-ACCTMSTR-BALANCE        PIC S9(11)V9(02) COMP-3
018600                                     VALUE ZERO.
018700     05  WL-ACCTMSTR-FOUND-SW       PIC X(01) VALUE SPACE.
018800         88  WL-ACCTMSTR-FOUND            VALUE 'Y'.
018900     05  WL-ACCTMSTR-DUP-SW         PIC X(01) VALUE SPACE.
019000         88  WL-ACCTMSTR-DUP              VALUE 'Y'.
019100*
019200 01  CONTROL-RPT-LINE.
019300     05  CRPT-LABEL                 PIC X(40) VALUE SPACE.
019400     05  CRPT-COUNT-VALUE           PIC ZZZ,ZZZ,ZZ9.
019500     05  CRPT-AMT-VALUE             PIC Z,ZZZ,ZZZ,ZZ9.99-.
019600     05  FILLER                     PIC X(10) VALUE SPACE.
019700*
019800*    raw view of one report line, for the print-spool dump
019900*    utility used by the operations desk.
020000 01  CONTROL-RPT-LINE-R REDEFINES CONTROL-RPT-LINE.
020100     05  CONTROL-RPT-LINE-RAW       PIC X(78).
020200*
020300*    working storage data for the file-status error routine
020400     COPY COPYLIB-Z0900-error-wkstg.
020500*
020600*****************************************************************
020700 PROCEDURE DIVISION.
020800*-----------------------------------------------------------------
020900 000-ACCTXFR-MAIN.
021000*
021100     MOVE 'ACCTXFR.CBL' TO wc-msg-srcfile
021200*
021300     PERFORM 100-INITIALIZE-ACCTXFR
021400     PERFORM 200-PROCESS-TRANSFER-IN UNTIL XFRIN-EOF
021500     PERFORM 800-TERMINATE-ACCTXFR
021600*
021700     STOP RUN.
021800*-----------------------------------------------------------------
021900* OPEN THE RUN'S FILES, ZERO THE RUN TOTALS AND PRIME THE FIRST
022000* TRANSFER-REQUEST RECORD.
022100*-----------------------------------------------------------------
022200 100-INITIALIZE-ACCTXFR.
022300*
022400     OPEN INPUT  XFRIN
022500          OUTPUT XFRNOTE
022600          OUTPUT XFRRSLT
022700          OUTPUT XFRRPT
022800*
022900     IF NOT WC-XFRIN-OK
023000         MOVE wc-xfrin-status  TO wn-msg-filestat
023100         MOVE 'XFRIN'          TO wc-msg-file
023200         MOVE '100-INITIALIZE' TO wc-msg-para
023300         PERFORM Z0900-ERROR-ROUTINE
023400     END-IF
023500*
023600     INITIALIZE WC-RUN-TOTALS
023700     PERFORM 100-READ-TRANSFER-IN.
023800*-----------------------------------------------------------------
023900 100-READ-TRANSFER-IN.
024000*
024100     READ XFRIN
024200         AT END
024300             MOVE 'Y' TO XFRIN-EOF-SW
024400     END-READ.
024500*-----------------------------------------------------------------
024600* VALIDATE, LOOK UP, CHECK ELIGIBILITY AND POST (OR REJECT) ONE
024700* TRANSFER REQUEST, THEN READ THE NEXT ONE.
024800*-----------------------------------------------------------------
024900 200-PROCESS-TRANSFER-IN.
025000*
025100     ADD 1 TO WC-RECORDS-READ
025200     MOVE 'Y'   TO WC-VALID-REQUEST-SW
025300     MOVE 'N'   TO WC-SENDER-FOUND-SW
025400     MOVE 'N'   TO WC-RECEIVER-FOUND-SW
025500     MOVE 'N'   TO WC-ELIGIBLE-SW
025600     MOVE SPACE TO WC-REJECT-STATUS
025700     MOVE SPACE TO WC-REJECT-REASON
025800*
025900     PERFORM 205-EDIT-TRANSFER-REQUEST
026000*
026100     IF WC-VALID-REQUEST
026200         PERFORM 210-LOOKUP-SENDER
026300         IF WC-SENDER-FOUND
026400             PERFORM 220-LOOKUP-RECEIVER
026500         END-IF
026600     END-IF
026700*
026800     IF WC-VALID-REQUEST AND WC-SENDER-FOUND AND WC-RECEIVER-FOUND
026900         PERFORM 240-CHECK-SUFFICIENT-BALANCE
027000     END-IF
027100*
027200     IF WC-VALID-REQUEST AND WC-SENDER-FOUND AND
027300        WC-RECEIVER-FOUND AND WC-ELIGIBLE
027400         PERFORM 250-POST-DEBIT-CREDIT
027500     ELSE
027600         PERFORM 400-WRITE-REJECT-RESULT
027700     END-IF
027800*
027900     PERFORM 100-READ-TRANSFER-IN.
028000*-----------------------------------------------------------------
028100* TRANSACTION AMOUNT VALIDATION (AMOUNTTRANSFER FIELD
028200* CONSTRAINTS) - RUN AHEAD OF ANY MASTER-FILE LOOKUP.
028300*-----------------------------------------------------------------
028400 205-EDIT-TRANSFER-REQUEST.
028500*
028600     IF XFR-SENDER-ACCT-ID   = SPACE OR
028700        XFR-RECEIVER-ACCT-ID = SPACE OR
028800        XFR-AMOUNT < ZERO
028900         MOVE 'N'              TO WC-VALID-REQUEST-SW
029000         MOVE 'REJECTED-INPUT' TO WC-REJECT-STATUS
029100         MOVE 'Invalid transfer request' TO WC-REJECT-REASON
029200         ADD 1 TO WC-REJECTS-INPUT
029300     END-IF.
029400*-----------------------------------------------------------------
029500* SENDER ACCOUNT EXISTENCE CHECK - PERFORMED BEFORE THE RECEIVER
029600* CHECK, PER THE POSTING RULES.
029700*-----------------------------------------------------------------
029800 210-LOOKUP-SENDER.
029900*
030000     ADD 1 TO WC-ACCTMSTR-CALL-CNT
030100     MOVE 'L'                 TO WL-ACCTMSTR-FUNCTION
030200     MOVE XFR-SENDER-ACCT-ID  TO WL-ACCTMSTR-ACCT-ID
030300     CALL 'ACCTMSTR' USING WL-ACCTMSTR-FUNCTION
030400                            WL-ACCTMSTR-ACCT-ID
030500                            WL-ACCTMSTR-BALANCE
030600                            WL-ACCTMSTR-FOUND-SW
030700                            WL-ACCTMSTR-DUP-SW
030800*
030900     IF WL-ACCTMSTR-FOUND
031000         MOVE 'Y'                  TO WC-SENDER-FOUND-SW
031100         MOVE WL-ACCTMSTR-BALANCE  TO WC-SENDER-BALANCE
031200     ELSE
031300         MOVE 'REJECTED-ACCT' TO WC-REJECT-STATUS
031400         MOVE 'Sender Account not found' TO WC-REJECT-REASON
031500         ADD 1 TO WC-REJECTS-ACCT
031600     END-IF.
031700*-----------------------------------------------------------------
031800* RECEIVER ACCOUNT EXISTENCE CHECK.
031900*-----------------------------------------------------------------
032000 220-LOOKUP-RECEIVER.
032100*
032200     ADD 1 TO WC-ACCTMSTR-CALL-CNT
032300     MOVE 'L'                  TO WL-ACCTMSTR-FUNCTION
032400     MOVE XFR-RECEIVER-ACCT-ID TO WL-ACCTMSTR-ACCT-ID
032500     CALL 'ACCTMSTR' USING WL-ACCTMSTR-FUNCTION
032600                            WL-ACCTMSTR-ACCT-ID
032700                            WL-ACCTMSTR-BALANCE
032800                            WL-ACCTMSTR-FOUND-SW
032900                            WL-ACCTMSTR-DUP-SW
033000*
033100     IF WL-ACCTMSTR-FOUND
033200         MOVE 'Y'                  TO WC-RECEIVER-FOUND-SW
033300         MOVE WL-ACCTMSTR-BALANCE  TO WC-RECEIVER-BALANCE
033400     ELSE
033500         MOVE 'REJECTED-ACCT' TO WC-REJECT-STATUS
033600         MOVE 'Receiver Account not found' TO WC-REJECT-REASON
033700         ADD 1 TO WC-REJECTS-ACCT
033800     END-IF.
033900*-----------------------------------------------------------------
034000* SUFFICIENT-BALANCE ELIGIBILITY CHECK - SENDER BALANCE MUST BE
034100* GREATER THAN OR EQUAL TO THE TRANSFER AMOUNT TO PROCEED.
034200*-----------------------------------------------------------------
034300 240-CHECK-SUFFICIENT-BALANCE.
034400*
034500     IF WC-SENDER-BALANCE >= XFR-AMOUNT
034600         MOVE 'Y' TO WC-ELIGIBLE-SW
034700     ELSE
034800         MOVE 'REJECTED-BAL' TO WC-REJECT-STATUS
034900         MOVE 'Not Enough Balance to initiate transaction'
035000                              TO WC-REJECT-REASON
035100         ADD 1 TO WC-REJECTS-BAL
035200     END-IF.
035300*-----------------------------------------------------------------
035400* POSTING ENGINE - DEBIT THE SENDER, NOTIFY THE SENDER, CREDIT
035500* THE RECEIVER, NOTIFY THE RECEIVER,
035600* THEN WRITE THE POSTED RESULT LINE.
035700*-----------------------------------------------------------------
035800 250-POST-DEBIT-CREDIT.
035900*
036000     PERFORM 251-POST-DEBIT
036100     PERFORM 252-POST-CREDIT
036200     PERFORM 290-ACCUMULATE-TOTALS
036300     PERFORM 420-WRITE-POSTED-RESULT.
036400*-----------------------------------------------------------------
036500 251-POST-DEBIT.
036600*
036700     COMPUTE WC-NEW-SENDER-BALANCE ROUNDED =
036800             WC-SENDER-BALANCE - XFR-AMOUNT
036900*
037000     ADD 1 TO WC-ACCTMSTR-CALL-CNT
037100     MOVE 'U'                    TO WL-ACCTMSTR-FUNCTION
037200     MOVE XFR-SENDER-ACCT-ID     TO WL-ACCTMSTR-ACCT-ID
037300     MOVE WC-NEW-SENDER-BALANCE  TO WL-ACCTMSTR-BALANCE
037400     CALL 'ACCTMSTR' USING WL-ACCTMSTR-FUNCTION
037500                            WL-ACCTMSTR-ACCT-ID
037600                            WL-ACCTMSTR-BALANCE
037700                            WL-ACCTMSTR-FOUND-SW
037800                            WL-ACCTMSTR-DUP-SW
037900*
038000     MOVE XFR-SENDER-ACCT-ID                   TO WC-NOTIFY-ACCT-ID
038100     MOVE 'Amount has been debited from the Account'
038200                                                TO WC-NOTIFY-MSG
038300     PERFORM 410-WRITE-NOTIFICATION.
038400*-----------------------------------------------------------------
038500 252-POST-CREDIT.
038600*
038700     COMPUTE WC-NEW-RECEIVER-BALANCE ROUNDED =
038800             WC-RECEIVER-BALANCE + XFR-AMOUNT
038900*
039000     ADD 1 TO WC-ACCTMSTR-CALL-CNT
039100     MOVE 'U'                     TO WL-ACCTMSTR-FUNCTION
039200     MOVE XFR-RECEIVER-ACCT-ID    TO WL-ACCTMSTR-ACCT-ID
039300     MOVE WC-NEW-RECEIVER-BALANCE TO WL-ACCTMSTR-BALANCE
039400     CALL 'ACCTMSTR' USING WL-ACCTMSTR-FUNCTION
039500                            WL-ACCTMSTR-ACCT-ID
039600                            WL-ACCTMSTR-BALANCE
039700                            WL-ACCTMSTR-FOUND-SW
039800                            WL-ACCTMSTR-DUP-SW
039900*
040000     MOVE XFR-RECEIVER-ACCT-ID                 TO WC-NOTIFY-ACCT-ID
040100     MOVE 'Amount has been credited to the Account'
040200                                                TO WC-NOTIFY-MSG
040300     PERFORM 410-WRITE-NOTIFICATION.
040400*-----------------------------------------------------------------
040500 290-ACCUMULATE-TOTALS.
040600*
040700     ADD 1         TO WC-XFRS-POSTED
040800     ADD XFR-AMOUNT TO WC-TOTAL-AMT-POSTED.
040900*-----------------------------------------------------------------
041000* WRITE A TRANSFER-RESULT-RECORD FOR A REJECTED REQUEST - BAD
041100* INPUT, UNKNOWN ACCOUNT OR INSUFFICIENT BALANCE.  NO BALANCES
041200* ARE TOUCHED ON THIS PATH.
041300*-----------------------------------------------------------------
041400 400-WRITE-REJECT-RESULT.
041500*
041600     MOVE XFR-SENDER-ACCT-ID   TO RESULT-SENDER-ID
041700     MOVE XFR-RECEIVER-ACCT-ID TO RESULT-RECEIVER-ID
041800     MOVE XFR-AMOUNT           TO RESULT-AMOUNT
041900     MOVE WC-REJECT-STATUS     TO RESULT-STATUS-CODE
042000     MOVE WC-REJECT-REASON     TO RESULT-REASON-TEXT
042100*
042200     WRITE XFR-RESULT-RECORD
042300*
042400     IF NOT WC-XFRRSLT-OK
042500         MOVE wc-xfrrslt-status  TO wn-msg-filestat
042600         MOVE 'XFRRSLT'          TO wc-msg-file
042700         MOVE '400-WRITE-REJECT' TO wc-msg-para
042800         PERFORM Z0900-ERROR-ROUTINE
042900     END-IF.
043000*-----------------------------------------------------------------
043100* WRITE ONE NOTIFICATION LINE - CALLED ONCE FOR THE DEBIT SIDE
043200* AND ONCE FOR THE CREDIT SIDE OF A POSTED TRANSFER.
043300*-----------------------------------------------------------------
043400 410-WRITE-NOTIFICATION.
043500*
043600     MOVE WC-NOTIFY-ACCT-ID TO NOTIFY-ACCT-ID
043700     MOVE WC-NOTIFY-MSG     TO NOTIFY-MESSAGE-TEXT
043800*
043900     WRITE XFR-NOTIFY-RECORD
044000*
044100     IF NOT WC-XFRNOTE-OK
044200         MOVE wc-xfrnote-status  TO wn-msg-filestat
044300         MOVE 'XFRNOTE'          TO wc-msg-file
044400         MOVE '410-WRITE-NOTIFY' TO wc-msg-para
044500         PERFORM Z0900-ERROR-ROUTINE
044600     END-IF.
044700*-----------------------------------------------------------------
044800* WRITE A TRANSFER-RESULT-RECORD FOR A SUCCESSFULLY POSTED
044900* TRANSFER.
045000*-----------------------------------------------------------------
045100 420-WRITE-POSTED-RESULT.
045200*
045300     MOVE XFR-SENDER-ACCT-ID   TO RESULT-SENDER-ID
045400     MOVE XFR-RECEIVER-ACCT-ID TO RESULT-RECEIVER-ID
045500     MOVE XFR-AMOUNT           TO RESULT-AMOUNT
045600     SET RESULT-POSTED         TO TRUE
045700     MOVE SPACE                TO RESULT-REASON-TEXT
045800*
045900     WRITE XFR-RESULT-RECORD
046000*
046100     IF NOT WC-XFRRSLT-OK
046200         MOVE wc-xfrrslt-status  TO wn-msg-filestat
046300         MOVE 'XFRRSLT'          TO wc-msg-file
046400         MOVE '420-WRITE-POSTED' TO wc-msg-para
046500         PERFORM Z0900-ERROR-ROUTINE
046600     END-IF.
046700*-----------------------------------------------------------------
046800* END OF TRANSFER-IN - CLOSE THE ACCOUNT MASTER THROUGH ACCTMSTR,
046900* WRITE THE CONTROL-TOTAL REPORT AND CLOSE THIS RUN'S OWN FILES.
047000*-----------------------------------------------------------------
047100 800-TERMINATE-ACCTXFR.
047200*
047300     ADD 1 TO WC-ACCTMSTR-CALL-CNT
047400     MOVE 'X' TO WL-ACCTMSTR-FUNCTION
047500     CALL 'ACCTMSTR' USING WL-ACCTMSTR-FUNCTION
047600                            WL-ACCTMSTR-ACCT-ID
047700                            WL-ACCTMSTR-BALANCE
047800                            WL-ACCTMSTR-FOUND-SW
047900                            WL-ACCTMSTR-DUP-SW
048000*
048100     PERFORM 810-WRITE-CONTROL-REPORT
048200*
048300     CLOSE XFRIN XFRNOTE XFRRSLT XFRRPT
048400*
048500     DISPLAY 'ACCTXFR - TRANSFER POSTING RUN COMPLETE'.
048600*-----------------------------------------------------------------
048700* CONTROL-TOTAL SUMMARY - ONE BLOCK PER RUN.  NO INTERMEDIATE
048800* CONTROL BREAKS BY ACCOUNT OR DATE ARE PRODUCED.
048900*-----------------------------------------------------------------
049000 810-WRITE-CONTROL-REPORT.
049100*
049200     MOVE SPACE TO CONTROL-RPT-LINE
049300     MOVE 'RECORDS READ'                    TO CRPT-LABEL
049400     MOVE WC-RECORDS-READ                   TO CRPT-COUNT-VALUE
049500     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE
049600     ADD 1 TO WC-RPT-LINE-CNT
049700*
049800     MOVE SPACE TO CONTROL-RPT-LINE
049900     MOVE 'TRANSFERS POSTED'                TO CRPT-LABEL
050000     MOVE WC-XFRS-POSTED                    TO CRPT-COUNT-VALUE
050100     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE
050200     ADD 1 TO WC-RPT-LINE-CNT
050300*
050400     MOVE SPACE TO CONTROL-RPT-LINE
050500     MOVE 'TRANSFERS REJECTED - ACCOUNT NOT FOUND' TO CRPT-LABEL
050600     MOVE WC-REJECTS-ACCT                   TO CRPT-COUNT-VALUE
050700     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE
050800     ADD 1 TO WC-RPT-LINE-CNT
050900*
051000     MOVE SPACE TO CONTROL-RPT-LINE
051100     MOVE 'TRANSFERS REJECTED - INSUFFICIENT BALANCE' TO CRPT-LABEL
051200     MOVE WC-REJECTS-BAL                    TO CRPT-COUNT-VALUE
051300     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE
051400     ADD 1 TO WC-RPT-LINE-CNT
051500*
051600     MOVE SPACE TO CONTROL-RPT-LINE
051700     MOVE 'TRANSFERS REJECTED - INVALID REQUEST' TO CRPT-LABEL
051800     MOVE WC-REJECTS-INPUT                  TO CRPT-COUNT-VALUE
051900     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE
052000     ADD 1 TO WC-RPT-LINE-CNT
052100*
052200     MOVE SPACE TO CONTROL-RPT-LINE
052300     MOVE 'TOTAL AMOUNT POSTED'             TO CRPT-LABEL
052400     MOVE WC-TOTAL-AMT-POSTED               TO CRPT-AMT-VALUE
052500     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE
052600     ADD 1 TO WC-RPT-LINE-CNT
052700*
052800     MOVE SPACE TO CONTROL-RPT-LINE
052900     MOVE 'CONTROL REPORT LINES WRITTEN THIS RUN' TO CRPT-LABEL
053000     MOVE WC-RPT-LINE-CNT                   TO CRPT-COUNT-VALUE
053100     WRITE XFRRPT-RECORD FROM CONTROL-RPT-LINE.
053200*-----------------------------------------------------------------
053300* FILE-STATUS ERROR ROUTINE - SHARED BY EVERY PARAGRAPH ABOVE
053400* THAT WRITES OR OPENS A FILE.  SEE COPYLIB-Z0900-ERROR-ROUTINE.
053500*-----------------------------------------------------------------
053600 Z0900-ERROR-ROUTINE.
053700     COPY COPYLIB-Z0900-error-routine.
