000100*
000200*   COPYLIB-ACCOUNT.CPY
000300*
000400*   Record layout for the account master (ACCTMAST).  One entry per
000500*   customer deposit account.  Owned by the account-transfer posting
000600*   suite (ACCTXFR/ACCTMSTR) - do not change field widths without
000700*   running the master-file reorg job, see ACCTMSTR run-book.
000800*
000900*   Put this file in the /COPYLIB directory.
001000*   Include with: 'COPY COPYLIB-ACCOUNT.' in FD or WS.
001100*
001200*   1993-06-14  PJB  Original layout - id and balance only.
001300*   1995-11-02  BRK  Added status code, type code and activity dates
001400*                    per audit request (ticket AT-114).
001500*   1999-02-08  SGS  Y2K - open/activity dates widened to 4-digit
001600*                    century (ticket Y2K-041).  Old 2-digit year
001700*                    fields are gone; nothing downstream read them
001800*                    directly.
001900*
002000 01  ACCOUNT-RECORD.
002100     05  ACCT-ID                       PIC X(10).
002200     05  ACCT-STATUS-CODE              PIC X(01).
002300         88  ACCT-STATUS-ACTIVE               VALUE 'A'.
002400         88  ACCT-STATUS-CLOSED               VALUE 'C'.
002500         88  ACCT-STATUS-FROZEN               VALUE 'F'.
002600     05  ACCT-TYPE-CODE                PIC X(02).
002700     05  ACCT-OPEN-DATE.
002800         10  ACCT-OPEN-CCYY            PIC 9(04).
002900         10  ACCT-OPEN-MM              PIC 9(02).
003000         10  ACCT-OPEN-DD              PIC 9(02).
003100     05  ACCT-LAST-ACTVY-DATE.
003200         10  ACCT-LAST-ACTVY-CCYY      PIC 9(04).
003300         10  ACCT-LAST-ACTVY-MM        PIC 9(02).
003400         10  ACCT-LAST-ACTVY-DD        PIC 9(02).
003500     05  ACCT-BALANCE                  PIC S9(11)V9(02) COMP-3.
003600     05  ACCT-LAST-XFR-AMOUNT          PIC S9(11)V9(02) COMP-3.
003700     05  ACCT-UPDATE-SEQ-NBR           PIC S9(07) COMP.
003800     05  FILLER                        PIC X(25).
003900*
004000*   Alternate views used by the housekeeping/date-edit routines -
004100*   same shop convention as the BGMAXFIL date fields in PbsReadBG.
004200*
004300 01  ACCT-OPEN-DATE-R REDEFINES ACCT-OPEN-DATE.
004400     05  ACCT-OPEN-DATE-8              PIC 9(08).
004500*
004600 01  ACCT-LAST-ACTVY-DATE-R REDEFINES ACCT-LAST-ACTVY-DATE.
004700     05  ACCT-LAST-ACTVY-DATE-8        PIC 9(08).
